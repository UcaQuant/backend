000100******************************************************************
000200*               C O P Y   E D U S E S 1                         *
000300*----------------------------------------------------------------
000400* APLICACION  : EDUCACION                                        *
000500* MIEMBRO     : EDUSES1                                          *
000600* DESCRIPCION : LAYOUT DE SESIONES DE EXAMEN (SESSIONS.DAT)      *
000700*             : RELACIONA UN ESTUDIANTE CON UN EXAMEN Y GUARDA   *
000800*             : EL ESTADO Y LAS MARCAS DE TIEMPO DE LA SESION    *
000900* USADO POR   : EDU34031, EDU34032, EDU34033                    *
001000******************************************************************
001100 01  EDU-SES-RECORD.
001200     05  EDU-SES-ID                  PIC 9(09).
001300     05  EDU-SES-STUDENT-ID          PIC X(36).
001400     05  EDU-SES-EXAM-ID             PIC 9(09).
001500     05  EDU-SES-ESTADO              PIC X(09).
001600         88  EDU-SES-COMPLETADA            VALUE 'COMPLETED'.
001700         88  EDU-SES-INICIADA              VALUE 'STARTED  '.
001800     05  EDU-SES-HORA-INICIO         PIC X(19).
001900     05  EDU-SES-HORA-FIN            PIC X(19).
002000     05  FILLER                      PIC X(05) VALUE SPACES.
