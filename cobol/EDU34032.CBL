000100******************************************************************
000200* FECHA       : 03/09/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU34032                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA DE ESTADISTICAS DE CONTROL DEL MODULO   *
000800*             : DE EDUCACION. CUENTA EL TOTAL DE ESTUDIANTES     *
000900*             : INSCRITOS, LOS INSCRITOS EN LA FECHA DE CORRIDA  *
001000*             : Y LAS SESIONES DE EXAMEN COMPLETADAS, Y ESCRIBE  *
001100*             : UN SOLO RENGLON DE TOTALES DE CONTROL            *
001200* ARCHIVOS    : STUDENTS (ENTRADA), SESSIONS (ENTRADA)           *
001300*             : EDUDASHB (SALIDA), REPORTE   (SALIDA)            *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*                    R E G I S T R O   D E   C A M B I O S
001700*----------------------------------------------------------------
001800* 03/09/1991 EDR 0002  VERSION ORIGINAL, SOLO CUENTA ESTUDIANTES *
001900* 02/11/1991 EDR 0014  SE AGREGA CONTEO DE ESTUDIANTES DEL DIA   *
002000* 25/03/1992 JCM 0043  SE AGREGA CONTEO DE SESIONES COMPLETADAS  *
002100* 09/07/1993 EDR 0060  SE ESCRIBE EL RENGLON DE SALIDA EDUDASHB  *
002200*                      ADEMAS DEL REPORTE IMPRESO                *
002300* 14/12/1998 CVR Y2K01 REVISION Y2K - LA FECHA DE CORRIDA SE     *
002400*                      ACEPTA CON SIGLO COMPLETO (AAAAMMDD)      *
002500* 06/05/2001 JCM 0104  SE ESTANDARIZA LA COMPARACION DE FECHA    *
002600*                      CONTRA LA PARTE DE FECHA DE CREADO-EN     *
002700* 11/02/2004 EDR 0120  SE CORRIGE CONTEO DE SESIONES INICIADAS   *
002800*                      QUE NO DEBEN SUMAR A COMPLETADAS          *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                      EDU34032.
003200 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
003300 INSTALLATION.                    EDUCACION - CENTRO DE COMPUTO.
003400 DATE-WRITTEN.                    03/09/1991.
003500 DATE-COMPILED.                   11/02/2004.
003600 SECURITY.                        USO INTERNO DEL DEPARTAMENTO
003700                                   DE EDUCACION UNICAMENTE.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON  STATUS IS EDU-SW-REPROCESO
004300            OFF STATUS IS EDU-SW-NORMAL.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT STUDENTS ASSIGN TO STUDENTS
004700                      FILE STATUS IS FS-STUDENTS.
004800     SELECT SESSIONS ASSIGN TO SESSIONS
004900                      FILE STATUS IS FS-SESSIONS.
005000     SELECT EDUDASHB ASSIGN TO EDUDASHB
005100                      FILE STATUS IS FS-EDUDASHB.
005200     SELECT REPORTE  ASSIGN TO SYS011
005300                      FILE STATUS IS FS-REPORTE.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  STUDENTS.
005700     COPY EDUSTD1.
005800 FD  SESSIONS.
005900     COPY EDUSES1.
006000 FD  EDUDASHB.
006100 01  EDU-DSH-RECORD.
006200     05  EDU-DSH-TOTAL-ESTUDIANTES PIC 9(09).
006300     05  EDU-DSH-ESTUDIANTES-HOY   PIC 9(09).
006400     05  EDU-DSH-EXAMENES-COMPLETOS PIC 9(09).
006500     05  FILLER                     PIC X(03) VALUE SPACES.
006600 FD  REPORTE.
006700 01  PRINTLINE                    PIC X(40).
006800 WORKING-STORAGE SECTION.
006900*----------------------------------------------------------------
007000*                 VARIABLES DE FILE STATUS
007100*----------------------------------------------------------------
007200 01  FS-STUDENTS                  PIC 9(02) VALUE ZEROS.
007300 01  FS-SESSIONS                  PIC 9(02) VALUE ZEROS.
007400 01  FS-EDUDASHB                  PIC 9(02) VALUE ZEROS.
007500 01  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
007600*----------------------------------------------------------------
007700*                 SWITCHES DE FIN DE ARCHIVO
007800*----------------------------------------------------------------
007900 01  WKS-CONTROLADORES.
008000     05  WKS-FIN-STUDENTS         PIC X(01) VALUE 'N'.
008100         88  EDU-FIN-STUDENTS            VALUE 'S'.
008200     05  WKS-FIN-SESSIONS         PIC X(01) VALUE 'N'.
008300         88  EDU-FIN-SESSIONS            VALUE 'S'.
008400*----------------------------------------------------------------
008500*          ACUMULADORES DE CONTROL
008600*----------------------------------------------------------------
008700 01  WKS-ACUMULADORES.
008800     05  WKS-TOTAL-ESTUDIANTES     PIC 9(09) COMP VALUE ZEROS.
008900     05  WKS-ESTUDIANTES-HOY       PIC 9(09) COMP VALUE ZEROS.
009000     05  WKS-EXAMENES-COMPLETOS    PIC 9(09) COMP VALUE ZEROS.
009100*----------------------------------------------------------------
009200* AREA DE DESPLIEGUE EN SPOOL DE LOS ACUMULADORES. NO SE REDEFINE
009300* SOBRE WKS-ACUMULADORES PORQUE EL FORMATO BINARIO DEL COMP NO
009400* COINCIDE CON EL ZONADO DEL DISPLAY; SE ALIMENTA CON MOVE
009500* ELEMENTAL POR RENGLON EN 500-IMPRIMIR-REPORTE
009600*----------------------------------------------------------------
009700 01  WKS-ACUMULADORES-IMP.
009800     05  WKS-TOTAL-ESTUDIANTES-IMP PIC 9(09).
009900     05  WKS-ESTUDIANTES-HOY-IMP   PIC 9(09).
010000     05  WKS-EXAMENES-COMPLETOS-IMP PIC 9(09).
010100     05  FILLER                    PIC X(03) VALUE SPACES.
010200*----------------------------------------------------------------
010300*          FECHA DE CORRIDA PARA COMPARAR CONTRA CREADO-EN
010400*----------------------------------------------------------------
010500 01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROS.
010600 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
010700     05  WKS-FC-ANIO                PIC 9(04).
010800     05  WKS-FC-MES                 PIC 9(02).
010900     05  WKS-FC-DIA                 PIC 9(02).
011000*----------------------------------------------------------------
011100*          RENGLONES DE REPORTE DE CONTROL
011200*----------------------------------------------------------------
011300 01  WKS-LINEA-TOTAL-STUDENTS.
011400     05  FILLER                    PIC X(14) VALUE
011500             "Total Students".
011600     05  FILLER                    PIC X(01) VALUE ':'.
011700     05  FILLER                    PIC X(06) VALUE SPACES.
011800     05  WKS-LTE-VALOR              PIC Z(8)9.
011900     05  FILLER                    PIC X(10) VALUE SPACES.
012000 01  WKS-LINEA-TOT-STUDENTS-R REDEFINES WKS-LINEA-TOTAL-STUDENTS.
012100     05  WKS-LTE-TEXTO             PIC X(40).
012200 01  WKS-LINEA-STUDENTS-TODAY.
012300     05  FILLER                    PIC X(14) VALUE
012400             "Students Today".
012500     05  FILLER                    PIC X(01) VALUE ':'.
012600     05  FILLER                    PIC X(06) VALUE SPACES.
012700     05  WKS-LST-VALOR              PIC Z(8)9.
012800     05  FILLER                    PIC X(10) VALUE SPACES.
012810*----------------------------------------------------------------
012820* VISTA DE TEXTO PLANO DEL RENGLON DE INSCRITOS DEL DIA, PARA EL
012830* ECO EN CONSOLA QUE PIDE OPERACION (CAMBIO 0120)
012840*----------------------------------------------------------------
012850 01  WKS-LINEA-STUD-TODAY-R REDEFINES WKS-LINEA-STUDENTS-TODAY.
012860     05  WKS-LST-TEXTO             PIC X(40).
012900 01  WKS-LINEA-EXAMS-COMPLETED.
013000     05  FILLER                    PIC X(15) VALUE
013100             "Exams Completed".
013200     05  FILLER                    PIC X(01) VALUE ':'.
013300     05  FILLER                    PIC X(05) VALUE SPACES.
013400     05  WKS-LEC-VALOR              PIC Z(8)9.
013500     05  FILLER                    PIC X(10) VALUE SPACES.
013600 PROCEDURE DIVISION.
013700*----------------------------------------------------------------
013800* 000-PRINCIPAL - ORQUESTA EL CONTEO DE ESTUDIANTES Y SESIONES,
013900* LA ESCRITURA DEL RENGLON DE CONTROL Y LA IMPRESION DEL REPORTE
014000*----------------------------------------------------------------
014100 000-PRINCIPAL SECTION.
014200     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
014300     PERFORM 100-ABRIR-ARCHIVOS
014400     PERFORM 110-VERIFICAR-FS
014500     PERFORM 200-PROCESAR-ESTUDIANTES
014600     PERFORM 300-PROCESAR-SESIONES
014700     PERFORM 400-ESCRIBIR-STATS
014800     PERFORM 500-IMPRIMIR-REPORTE
014900     PERFORM 900-CERRAR-ARCHIVOS
015000     STOP RUN.
015100 000-PRINCIPAL-E. EXIT.
015200
015300 100-ABRIR-ARCHIVOS SECTION.
015400     OPEN INPUT  STUDENTS
015500     OPEN INPUT  SESSIONS
015600     OPEN OUTPUT EDUDASHB
015700     OPEN OUTPUT REPORTE.
015800 100-ABRIR-ARCHIVOS-E. EXIT.
015900
016000 110-VERIFICAR-FS SECTION.
016100     IF FS-STUDENTS = 97
016200        MOVE ZEROS TO FS-STUDENTS
016300     END-IF
016400     IF FS-SESSIONS = 97
016500        MOVE ZEROS TO FS-SESSIONS
016600     END-IF
016700     IF FS-EDUDASHB = 97
016800        MOVE ZEROS TO FS-EDUDASHB
016900     END-IF
017000     IF FS-REPORTE = 97
017100        MOVE ZEROS TO FS-REPORTE
017200     END-IF
017300     IF FS-STUDENTS NOT = 0 OR FS-SESSIONS NOT = 0 OR
017400        FS-EDUDASHB NOT = 0 OR FS-REPORTE  NOT = 0
017500        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
017600                 UPON CONSOLE
017700        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
017800                 UPON CONSOLE
017900        PERFORM 900-CERRAR-ARCHIVOS
018000        MOVE 91 TO RETURN-CODE
018100        STOP RUN
018200     ELSE
018300        DISPLAY "********* APERTURA DE ARCHIVOS EXITOSA ********"
018400                 UPON CONSOLE
018500     END-IF.
018600 110-VERIFICAR-FS-E. EXIT.
018700
018800*----------------------------------------------------------------
018900* 200-PROCESAR-ESTUDIANTES - LEE STUDENTS.DAT COMPLETO Y ACUMULA
019000* EL TOTAL Y LOS INSCRITOS EN LA FECHA DE CORRIDA
019100*----------------------------------------------------------------
019200 200-PROCESAR-ESTUDIANTES SECTION.
019300     READ STUDENTS
019400          AT END SET EDU-FIN-STUDENTS TO TRUE
019500     END-READ.
019600 205-PROCESAR-ESTUDIANTES-LOOP.
019700     IF EDU-FIN-STUDENTS
019800        GO TO 200-PROCESAR-ESTUDIANTES-EXIT
019900     END-IF
020000     PERFORM 210-LEER-UN-ESTUDIANTE
020100     READ STUDENTS
020200          AT END SET EDU-FIN-STUDENTS TO TRUE
020300     END-READ
020400     GO TO 205-PROCESAR-ESTUDIANTES-LOOP.
020500 200-PROCESAR-ESTUDIANTES-EXIT.
020600     EXIT.
020700
020800 210-LEER-UN-ESTUDIANTE SECTION.
020900     ADD 1 TO WKS-TOTAL-ESTUDIANTES
021000     IF EDU-STD-CREADO-ANIO = WKS-FC-ANIO AND
021100        EDU-STD-CREADO-MES  = WKS-FC-MES  AND
021200        EDU-STD-CREADO-DIA  = WKS-FC-DIA
021300        ADD 1 TO WKS-ESTUDIANTES-HOY
021400     END-IF.
021500 210-LEER-UN-ESTUDIANTE-E. EXIT.
021600
021700*----------------------------------------------------------------
021800* 300-PROCESAR-SESIONES - LEE SESSIONS.DAT COMPLETO Y ACUMULA LAS
021900* SESIONES CON ESTADO COMPLETED UNICAMENTE
022000*----------------------------------------------------------------
022100 300-PROCESAR-SESIONES SECTION.
022200     READ SESSIONS
022300          AT END SET EDU-FIN-SESSIONS TO TRUE
022400     END-READ.
022500 305-PROCESAR-SESIONES-LOOP.
022600     IF EDU-FIN-SESSIONS
022700        GO TO 300-PROCESAR-SESIONES-EXIT
022800     END-IF
022900     PERFORM 310-LEER-UNA-SESION
023000     READ SESSIONS
023100          AT END SET EDU-FIN-SESSIONS TO TRUE
023200     END-READ
023300     GO TO 305-PROCESAR-SESIONES-LOOP.
023400 300-PROCESAR-SESIONES-EXIT.
023500     EXIT.
023600
023700 310-LEER-UNA-SESION SECTION.
023800     IF EDU-SES-COMPLETADA
023900        ADD 1 TO WKS-EXAMENES-COMPLETOS
024000     END-IF.
024100 310-LEER-UNA-SESION-E. EXIT.
024200
024300*----------------------------------------------------------------
024400* 400-ESCRIBIR-STATS - ESCRIBE EL RENGLON DE SALIDA EDUDASHB.DAT
024500*----------------------------------------------------------------
024600 400-ESCRIBIR-STATS SECTION.
024700     MOVE WKS-TOTAL-ESTUDIANTES  TO EDU-DSH-TOTAL-ESTUDIANTES
024800     MOVE WKS-ESTUDIANTES-HOY    TO EDU-DSH-ESTUDIANTES-HOY
024900     MOVE WKS-EXAMENES-COMPLETOS TO EDU-DSH-EXAMENES-COMPLETOS
025000     WRITE EDU-DSH-RECORD.
025100 400-ESCRIBIR-STATS-E. EXIT.
025200
025300*----------------------------------------------------------------
025400* 500-IMPRIMIR-REPORTE - IMPRIME LOS TRES TOTALES DE CONTROL, SIN
025500* RENGLONES DE DETALLE
025600*----------------------------------------------------------------
025700 500-IMPRIMIR-REPORTE SECTION.
025800     IF EDU-SW-REPROCESO
025900        DISPLAY "*** CORRIDA MARCADA COMO REPROCESO (UPSI-0) ***"
026000                 UPON CONSOLE
026100     END-IF
026200     MOVE WKS-TOTAL-ESTUDIANTES      TO WKS-TOTAL-ESTUDIANTES-IMP
026300     MOVE WKS-ESTUDIANTES-HOY        TO WKS-ESTUDIANTES-HOY-IMP
026400     MOVE WKS-EXAMENES-COMPLETOS     TO WKS-EXAMENES-COMPLETOS-IMP
026500     MOVE WKS-TOTAL-ESTUDIANTES-IMP  TO WKS-LTE-VALOR
026600     WRITE PRINTLINE FROM WKS-LINEA-TOTAL-STUDENTS
026700            AFTER ADVANCING TOP-OF-FORM
026800     DISPLAY WKS-LTE-TEXTO UPON CONSOLE
026900     MOVE WKS-ESTUDIANTES-HOY-IMP    TO WKS-LST-VALOR
027000     WRITE PRINTLINE FROM WKS-LINEA-STUDENTS-TODAY
027050     DISPLAY WKS-LST-TEXTO UPON CONSOLE
027100     MOVE WKS-EXAMENES-COMPLETOS-IMP TO WKS-LEC-VALOR
027200     WRITE PRINTLINE FROM WKS-LINEA-EXAMS-COMPLETED.
027300 500-IMPRIMIR-REPORTE-E. EXIT.
027400
027500 900-CERRAR-ARCHIVOS SECTION.
027600     CLOSE STUDENTS
027700     CLOSE SESSIONS
027800     CLOSE EDUDASHB
027900     CLOSE REPORTE.
028000 900-CERRAR-ARCHIVOS-E. EXIT.
