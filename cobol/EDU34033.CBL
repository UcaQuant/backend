000100******************************************************************
000200* FECHA       : 17/09/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU34033                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA QUE ORDENA EL MAESTRO DE ESTUDIANTES    *
000800*             : POR STUDENT-ID Y EMITE EL DIRECTORIO CON EL      *
000900*             : ESTADO DE EXAMEN DE CADA ESTUDIANTE, TOMADO DE   *
001000*             : SUS RENGLONES DE SESSIONS.DAT CARGADOS EN UNA    *
001100*             : TABLA EN MEMORIA. AL FINAL EMITE EL TOTAL DE     *
001200*             : ESTUDIANTES LISTADOS                             *
001300* ARCHIVOS    : STUDENTS (ENTRADA), SESSIONS (ENTRADA)           *
001400*             : EDUDIREC (SALIDA), SORTWK1  (TRABAJO DEL SORT)   *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*                    R E G I S T R O   D E   C A M B I O S
001800*----------------------------------------------------------------
001900* 17/09/1991 EDR 0003  VERSION ORIGINAL, LISTA ESTUDIANTES SIN   *
002000*                      ORDEN NI ESTADO DE EXAMEN                 *
002100* 02/11/1991 EDR 0015  SE AGREGA SORT POR STUDENT-ID             *
002200* 25/03/1992 JCM 0044  SE AGREGA CARGA DE SESSIONS.DAT EN TABLA  *
002300*                      Y CLASIFICACION DE ESTADO DE EXAMEN       *
002400* 09/07/1993 EDR 0061  SE AGREGA EL RENGLON FINAL DE TOTAL DE    *
002500*                      ESTUDIANTES LISTADOS                      *
002600* 14/12/1998 CVR Y2K01 REVISION Y2K - CREADO-EN SE COPIA TAL     *
002700*                      CUAL DEL MAESTRO, SIN RECALCULO DE SIGLO  *
002800* 06/05/2001 JCM 0105  SE AMPLIA TABLA DE SESIONES A 9999        *
002900*                      RENGLONES POR CRECIMIENTO DE MATRICULA    *
003000* 11/02/2004 EDR 0121  SE CORRIGE PRIORIDAD DE CLASIFICACION -   *
003100*                      COMPLETED DEBE GANAR SOBRE STARTED        *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                      EDU34033.
003500 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
003600 INSTALLATION.                    EDUCACION - CENTRO DE COMPUTO.
003700 DATE-WRITTEN.                    17/09/1991.
003800 DATE-COMPILED.                   11/02/2004.
003900 SECURITY.                        USO INTERNO DEL DEPARTAMENTO
004000                                   DE EDUCACION UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS EDU-CLASE-ESTADO IS 'COMPLETED' 'STARTED  '.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT STUDENTS  ASSIGN TO STUDENTS
004800                       FILE STATUS IS FS-STUDENTS.
004900     SELECT SESSIONS  ASSIGN TO SESSIONS
005000                       FILE STATUS IS FS-SESSIONS.
005100     SELECT SORTSTD   ASSIGN TO SORTSTD
005200                       FILE STATUS IS FS-SORTSTD.
005300     SELECT EDUDIREC  ASSIGN TO EDUDIREC
005400                       FILE STATUS IS FS-EDUDIREC.
005500     SELECT REPORTE   ASSIGN TO SYS012
005600                       FILE STATUS IS FS-REPORTE.
005700     SELECT WORKFILE  ASSIGN TO SORTWK1.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  STUDENTS.
006100     COPY EDUSTD1.
006200 FD  SESSIONS.
006300     COPY EDUSES1.
006400 FD  SORTSTD.
006500 01  EDU-SRT-RECORD.
006600     05  EDU-SRT-STUDENT-ID        PIC X(36).
006700     05  EDU-SRT-FIRSTNAME         PIC X(50).
006800     05  EDU-SRT-LASTNAME          PIC X(50).
006900     05  EDU-SRT-CELULAR           PIC 9(10).
007000     05  EDU-SRT-CREADO-EN         PIC X(19).
007100     05  FILLER                    PIC X(01) VALUE SPACES.
007200 FD  EDUDIREC.
007300 01  EDU-DIR-RECORD.
007400     05  EDU-DIR-STUDENT-ID        PIC X(36).
007500     05  EDU-DIR-FIRSTNAME         PIC X(50).
007600     05  EDU-DIR-LASTNAME          PIC X(50).
007700     05  EDU-DIR-CREADO-EN         PIC X(19).
007800     05  EDU-DIR-ESTADO-EXAMEN     PIC X(11).
007900     05  FILLER                    PIC X(02) VALUE SPACES.
008000 FD  REPORTE.
008100 01  PRINTLINE                     PIC X(173).
008200 SD  WORKFILE.
008300 01  WKS-WORK-RECORD.
008400     05  WKS-WORK-STUDENT-ID       PIC X(36).
008500     05  WKS-WORK-FIRSTNAME        PIC X(50).
008600     05  WKS-WORK-LASTNAME         PIC X(50).
008700     05  WKS-WORK-CELULAR          PIC 9(10).
008800     05  WKS-WORK-CREADO-EN        PIC X(19).
008900     05  FILLER                    PIC X(01).
009000 WORKING-STORAGE SECTION.
009100*----------------------------------------------------------------
009200*                 VARIABLES DE FILE STATUS
009300*----------------------------------------------------------------
009400 01  FS-STUDENTS                   PIC 9(02) VALUE ZEROS.
009500 01  FS-SESSIONS                   PIC 9(02) VALUE ZEROS.
009600 01  FS-SORTSTD                    PIC 9(02) VALUE ZEROS.
009700 01  FS-EDUDIREC                   PIC 9(02) VALUE ZEROS.
009800 01  FS-REPORTE                    PIC 9(02) VALUE ZEROS.
009900*----------------------------------------------------------------
010000*                 SWITCHES DE FIN DE ARCHIVO
010100*----------------------------------------------------------------
010200 01  WKS-CONTROLADORES.
010300     05  WKS-FIN-STUDENTS          PIC X(01) VALUE 'N'.
010400         88  EDU-FIN-STUDENTS             VALUE 'S'.
010500     05  WKS-FIN-SESSIONS          PIC X(01) VALUE 'N'.
010600         88  EDU-FIN-SESSIONS             VALUE 'S'.
010700     05  WKS-FIN-SORTSTD           PIC X(01) VALUE 'N'.
010800         88  EDU-FIN-SORTSTD              VALUE 'S'.
010900     05  WKS-SESION-COMPLETADA     PIC X(01) VALUE 'N'.
011000         88  EDU-HALLADA-COMPLETADA       VALUE 'S'.
011100     05  WKS-SESION-INICIADA       PIC X(01) VALUE 'N'.
011200         88  EDU-HALLADA-INICIADA         VALUE 'S'.
011300*----------------------------------------------------------------
011400*          TABLA DE SESIONES CARGADA POR 200-CARGAR-SESIONES
011500*----------------------------------------------------------------
011600 01  EDU-SES-TABLA.
011700     05  EDU-SES-TOTAL-CARGADO      PIC 9(04) COMP VALUE ZEROS.
011800     05  EDU-SES-RENGLON OCCURS 0 TO 9999 TIMES
011900             DEPENDING ON EDU-SES-TOTAL-CARGADO
012000             INDEXED BY EDU-SES-IDX.
012100         10  EDU-SES-STUDENT-ID-TAB PIC X(36).
012200         10  EDU-SES-ESTADO-TAB     PIC X(09).
012300*----------------------------------------------------------------
012400*          REDEFINICION DE LA TABLA PARA REVISION RAPIDA DEL
012500*          ESTADO SIN ARRASTRAR EL STUDENT-ID (HABITO DEL AREA)
012600*----------------------------------------------------------------
012700 01  EDU-SES-TABLA-ESTADO-R REDEFINES EDU-SES-TABLA.
012800     05  FILLER                     PIC 9(04).
012900     05  FILLER OCCURS 0 TO 9999 TIMES
013000             DEPENDING ON EDU-SES-TOTAL-CARGADO
013100             INDEXED BY EDU-SES-IDX2.
013200         10  FILLER                 PIC X(36).
013300         10  EDU-SES-ESTADO-SOLO    PIC X(09).
013400 01  WKS-CONTADOR-LISTADOS          PIC 9(09) COMP VALUE ZEROS.
013500*----------------------------------------------------------------
013600* AREA DE DESPLIEGUE DEL CONTADOR. NO SE REDEFINE SOBRE
013700* WKS-CONTADOR-LISTADOS PORQUE EL FORMATO BINARIO DEL COMP NO
013800* COINCIDE CON EL ZONADO DEL DISPLAY; SE ALIMENTA CON MOVE
013900* ELEMENTAL EN 400-IMPRIMIR-TOTAL
014000*----------------------------------------------------------------
014100 01  WKS-CONTADOR-LISTADOS-IMP      PIC 9(09).
014200*----------------------------------------------------------------
014300*          RENGLON DE DETALLE DEL DIRECTORIO IMPRESO
014400*----------------------------------------------------------------
014500 01  WKS-LINEA-DIRECTORIO.
014600     05  WKS-LD-STUDENT-ID          PIC X(36).
014700     05  FILLER                     PIC X(02) VALUE SPACES.
014800     05  WKS-LD-FIRSTNAME           PIC X(50).
014900     05  FILLER                     PIC X(01) VALUE SPACE.
015000     05  WKS-LD-LASTNAME            PIC X(50).
015100     05  FILLER                     PIC X(02) VALUE SPACES.
015200     05  WKS-LD-CREADO-EN           PIC X(19).
015300     05  FILLER                     PIC X(02) VALUE SPACES.
015400     05  WKS-LD-ESTADO              PIC X(11).
015410*----------------------------------------------------------------
015420* VISTA DE TEXTO PLANO DEL RENGLON DE DIRECTORIO, PARA EL ECO EN
015430* CONSOLA DE CADA ESTUDIANTE LISTADO QUE PIDE OPERACION (CAMBIO
015440* 0121)
015450*----------------------------------------------------------------
015460 01  WKS-LINEA-DIRECTORIO-R REDEFINES WKS-LINEA-DIRECTORIO.
015470     05  WKS-LD-TEXTO               PIC X(173).
015500*----------------------------------------------------------------
015600*          RENGLON FINAL DE TOTAL
015700*----------------------------------------------------------------
015800 01  WKS-LINEA-TOTAL-LISTADOS.
015900     05  FILLER                     PIC X(23) VALUE
016000             "TOTAL STUDENTS LISTED: ".
016100     05  WKS-LTL-VALOR              PIC Z(8)9.
016200     05  FILLER                     PIC X(35) VALUE SPACES.
016300 01  WKS-LIN-TOT-LISTADOS-R REDEFINES WKS-LINEA-TOTAL-LISTADOS.
016400     05  WKS-LTL-TEXTO              PIC X(67).
016500 PROCEDURE DIVISION.
016600*----------------------------------------------------------------
016700* 000-PRINCIPAL - ORDENA EL MAESTRO DE ESTUDIANTES, CARGA LA
016800* TABLA DE SESIONES Y EMITE EL DIRECTORIO CLASIFICADO
016900*----------------------------------------------------------------
017000 000-PRINCIPAL SECTION.
017100     PERFORM 050-ABRIR-ARCHIVOS-BASE
017200     PERFORM 060-VERIFICAR-FS-BASE
017300     PERFORM 100-ORDENAR-ESTUDIANTES
017400     PERFORM 150-ABRIR-ARCHIVOS-SALIDA
017500     PERFORM 160-VERIFICAR-FS-SALIDA
017600     PERFORM 200-CARGAR-SESIONES
017700     PERFORM 300-CLASIFICAR-Y-ESCRIBIR
017800     PERFORM 400-IMPRIMIR-TOTAL
017900     PERFORM 900-CERRAR-ARCHIVOS
018000     STOP RUN.
018100 000-PRINCIPAL-E. EXIT.
018200
018300 050-ABRIR-ARCHIVOS-BASE SECTION.
018400     OPEN INPUT SESSIONS.
018500 050-ABRIR-ARCHIVOS-BASE-E. EXIT.
018600
018700 060-VERIFICAR-FS-BASE SECTION.
018800     IF FS-SESSIONS = 97
018900        MOVE ZEROS TO FS-SESSIONS
019000     END-IF
019100     IF FS-SESSIONS NOT = 0
019200        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
019300                 UPON CONSOLE
019400        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
019500                 UPON CONSOLE
019600        MOVE 91 TO RETURN-CODE
019700        STOP RUN
019800     END-IF.
019900 060-VERIFICAR-FS-BASE-E. EXIT.
020000
020100*----------------------------------------------------------------
020200* 100-ORDENAR-ESTUDIANTES - ORDENA STUDENTS.DAT POR STUDENT-ID
020300* PARA UN LISTADO DETERMINISTICO, TAL COMO SE HACIA CON EL
020400* ORDENAMIENTO POR NOMBRE DEL PROGRAMA DE VARONES/MUJERES
020500*----------------------------------------------------------------
020600 100-ORDENAR-ESTUDIANTES SECTION.
020700     SORT WORKFILE ON ASCENDING KEY WKS-WORK-STUDENT-ID
020800          INPUT PROCEDURE IS 110-LEER-ESTUDIANTES
020900          GIVING SORTSTD.
021000 100-ORDENAR-ESTUDIANTES-E. EXIT.
021100
021200 110-LEER-ESTUDIANTES SECTION.
021300     OPEN INPUT STUDENTS
021400     IF FS-STUDENTS = 97
021500        MOVE ZEROS TO FS-STUDENTS
021600     END-IF
021700     IF FS-STUDENTS NOT = 0
021800        DISPLAY "!!! ERROR AL ABRIR STUDENTS PARA EL SORT !!!"
021900                 UPON CONSOLE
022000        MOVE 91 TO RETURN-CODE
022100        STOP RUN
022200     END-IF
022300     READ STUDENTS
022400          AT END SET EDU-FIN-STUDENTS TO TRUE
022500     END-READ.
022600 115-LEER-ESTUDIANTES-LOOP.
022700     IF EDU-FIN-STUDENTS
022800        GO TO 110-LEER-ESTUDIANTES-EXIT
022900     END-IF
023000     MOVE EDU-STD-STUDENT-ID TO WKS-WORK-STUDENT-ID
023100     MOVE EDU-STD-FIRSTNAME  TO WKS-WORK-FIRSTNAME
023200     MOVE EDU-STD-LASTNAME   TO WKS-WORK-LASTNAME
023300     MOVE EDU-STD-CELULAR    TO WKS-WORK-CELULAR
023400     MOVE EDU-STD-CREADO-EN  TO WKS-WORK-CREADO-EN
023500     RELEASE WKS-WORK-RECORD
023600     READ STUDENTS
023700          AT END SET EDU-FIN-STUDENTS TO TRUE
023800     END-READ
023900     GO TO 115-LEER-ESTUDIANTES-LOOP.
024000 110-LEER-ESTUDIANTES-EXIT.
024100     CLOSE STUDENTS
024200     EXIT.
024300
024400 150-ABRIR-ARCHIVOS-SALIDA SECTION.
024500     OPEN INPUT  SORTSTD
024600     OPEN OUTPUT EDUDIREC
024700     OPEN OUTPUT REPORTE.
024800 150-ABRIR-ARCHIVOS-SALIDA-E. EXIT.
024900
025000 160-VERIFICAR-FS-SALIDA SECTION.
025100     IF FS-SORTSTD = 97
025200        MOVE ZEROS TO FS-SORTSTD
025300     END-IF
025400     IF FS-EDUDIREC = 97
025500        MOVE ZEROS TO FS-EDUDIREC
025600     END-IF
025700     IF FS-REPORTE = 97
025800        MOVE ZEROS TO FS-REPORTE
025900     END-IF
026000     IF FS-SORTSTD NOT = 0 OR FS-EDUDIREC NOT = 0 OR
026100        FS-REPORTE NOT = 0
026200        DISPLAY "!!! ERROR AL ABRIR SORTSTD / EDUDIREC !!!"
026300                 UPON CONSOLE
026400        MOVE 91 TO RETURN-CODE
026500        STOP RUN
026600     END-IF.
026700 160-VERIFICAR-FS-SALIDA-E. EXIT.
026800
026900*----------------------------------------------------------------
027000* 200-CARGAR-SESIONES - CARGA SESSIONS.DAT COMPLETO EN LA TABLA
027100* EDU-SES-RENGLON PARA CLASIFICAR EL ESTADO DE CADA ESTUDIANTE
027200* SIN VOLVER A LEER EL ARCHIVO POR CADA ESTUDIANTE
027300*----------------------------------------------------------------
027400 200-CARGAR-SESIONES SECTION.
027500     READ SESSIONS
027600          AT END SET EDU-FIN-SESSIONS TO TRUE
027700     END-READ.
027800 205-CARGAR-SESIONES-LOOP.
027900     IF EDU-FIN-SESSIONS
028000        GO TO 200-CARGAR-SESIONES-EXIT
028100     END-IF
028200     ADD 1 TO EDU-SES-TOTAL-CARGADO
028300     MOVE EDU-SES-STUDENT-ID TO
028400             EDU-SES-STUDENT-ID-TAB(EDU-SES-TOTAL-CARGADO)
028500     MOVE EDU-SES-ESTADO TO
028600             EDU-SES-ESTADO-TAB(EDU-SES-TOTAL-CARGADO)
028700     IF EDU-SES-ESTADO-TAB(EDU-SES-TOTAL-CARGADO)
028800                           NOT EDU-CLASE-ESTADO
028900        DISPLAY "!!! ESTADO DE SESION DESCONOCIDO: "
029000                EDU-SES-ID UPON CONSOLE
029100     END-IF
029200     READ SESSIONS
029300          AT END SET EDU-FIN-SESSIONS TO TRUE
029400     END-READ
029500     GO TO 205-CARGAR-SESIONES-LOOP.
029600 200-CARGAR-SESIONES-EXIT.
029700     EXIT.
029800
029900*----------------------------------------------------------------
030000* 300-CLASIFICAR-Y-ESCRIBIR - LEE SORTSTD YA ORDENADO, CLASIFICA
030100* EL ESTADO DE EXAMEN DE CADA ESTUDIANTE CONTRA LA TABLA DE
030200* SESIONES Y ESCRIBE UN RENGLON DE DIRECTORIO POR ESTUDIANTE
030300*----------------------------------------------------------------
030400 300-CLASIFICAR-Y-ESCRIBIR SECTION.
030500     READ SORTSTD
030600          AT END SET EDU-FIN-SORTSTD TO TRUE
030700     END-READ.
030800 305-CLASIFICAR-Y-ESCRIBIR-LOOP.
030900     IF EDU-FIN-SORTSTD
031000        GO TO 300-CLASIFICAR-Y-ESCRIBIR-EXIT
031100     END-IF
031200     PERFORM 310-CLASIFICAR-ESTUDIANTE
031300     MOVE EDU-SRT-STUDENT-ID TO EDU-DIR-STUDENT-ID
031400     MOVE EDU-SRT-FIRSTNAME  TO EDU-DIR-FIRSTNAME
031500     MOVE EDU-SRT-LASTNAME   TO EDU-DIR-LASTNAME
031600     MOVE EDU-SRT-CREADO-EN  TO EDU-DIR-CREADO-EN
031700     WRITE EDU-DIR-RECORD
031800     MOVE EDU-DIR-STUDENT-ID    TO WKS-LD-STUDENT-ID
031900     MOVE EDU-DIR-FIRSTNAME     TO WKS-LD-FIRSTNAME
032000     MOVE EDU-DIR-LASTNAME      TO WKS-LD-LASTNAME
032100     MOVE EDU-DIR-CREADO-EN     TO WKS-LD-CREADO-EN
032200     MOVE EDU-DIR-ESTADO-EXAMEN TO WKS-LD-ESTADO
032300     WRITE PRINTLINE FROM WKS-LINEA-DIRECTORIO
032310     IF WKS-CONTADOR-LISTADOS = ZERO
032320        DISPLAY "*** PRIMER RENGLON DEL DIRECTORIO: ***"
032330                 UPON CONSOLE
032340        DISPLAY WKS-LD-TEXTO UPON CONSOLE
032350     END-IF
032400     ADD 1 TO WKS-CONTADOR-LISTADOS
032500     READ SORTSTD
032600          AT END SET EDU-FIN-SORTSTD TO TRUE
032700     END-READ
032800     GO TO 305-CLASIFICAR-Y-ESCRIBIR-LOOP.
032900 300-CLASIFICAR-Y-ESCRIBIR-EXIT.
033000     EXIT.
033100
033200*----------------------------------------------------------------
033300* 310-CLASIFICAR-ESTUDIANTE - BARRE LA TABLA DE SESIONES EN
033400* BUSCA DE UNA SESION COMPLETADA O INICIADA DE ESTE ESTUDIANTE.
033500* COMPLETED TIENE PRIORIDAD SOBRE STARTED (CAMBIO 0121)
033600*----------------------------------------------------------------
033700 310-CLASIFICAR-ESTUDIANTE SECTION.
033800     MOVE 'N' TO WKS-SESION-COMPLETADA
033900     MOVE 'N' TO WKS-SESION-INICIADA
034000     PERFORM 315-BUSCAR-SESION-RENGLON
034100        THRU 315-BUSCAR-SESION-RENGLON-EXIT
034200        VARYING EDU-SES-IDX FROM 1 BY 1
034300        UNTIL EDU-SES-IDX > EDU-SES-TOTAL-CARGADO
034400     EVALUATE TRUE
034500        WHEN EDU-HALLADA-COMPLETADA
034600           MOVE "COMPLETED  " TO EDU-DIR-ESTADO-EXAMEN
034700        WHEN EDU-HALLADA-INICIADA
034800           MOVE "IN_PROGRESS" TO EDU-DIR-ESTADO-EXAMEN
034900        WHEN OTHER
035000           MOVE "NOT_TAKEN  " TO EDU-DIR-ESTADO-EXAMEN
035100     END-EVALUATE.
035200 310-CLASIFICAR-ESTUDIANTE-E. EXIT.
035300
035400 315-BUSCAR-SESION-RENGLON.
035500     IF EDU-SES-STUDENT-ID-TAB(EDU-SES-IDX) =
035600                                       EDU-SRT-STUDENT-ID
035700        IF EDU-SES-ESTADO-SOLO(EDU-SES-IDX) = "COMPLETED"
035800           SET EDU-HALLADA-COMPLETADA TO TRUE
035900        END-IF
036000        IF EDU-SES-ESTADO-SOLO(EDU-SES-IDX) = "STARTED  "
036100           SET EDU-HALLADA-INICIADA TO TRUE
036200        END-IF
036300     END-IF.
036400 315-BUSCAR-SESION-RENGLON-EXIT.
036500     EXIT.
036600
036700*----------------------------------------------------------------
036800* 400-IMPRIMIR-TOTAL - ESCRIBE EL RENGLON FINAL DE CONTROL CON EL
036900* NUMERO DE ESTUDIANTES LISTADOS EN ESTA CORRIDA
037000*----------------------------------------------------------------
037100 400-IMPRIMIR-TOTAL SECTION.
037200     MOVE WKS-CONTADOR-LISTADOS TO WKS-CONTADOR-LISTADOS-IMP
037300     MOVE WKS-CONTADOR-LISTADOS-IMP TO WKS-LTL-VALOR
037400     WRITE PRINTLINE FROM WKS-LINEA-TOTAL-LISTADOS
037500     DISPLAY WKS-LTL-TEXTO UPON CONSOLE.
037600 400-IMPRIMIR-TOTAL-E. EXIT.
037700
037800 900-CERRAR-ARCHIVOS SECTION.
037900     CLOSE SESSIONS
038000     CLOSE SORTSTD
038100     CLOSE EDUDIREC
038200     CLOSE REPORTE.
038300 900-CERRAR-ARCHIVOS-E. EXIT.
