000100******************************************************************
000200*               C O P Y   E D U S T D 1                         *
000300*----------------------------------------------------------------
000400* APLICACION  : EDUCACION                                        *
000500* MIEMBRO     : EDUSTD1                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE ESTUDIANTES (STUDENTS.DAT) *
000700*             : INCLUYE REDEFINICION DE LA FECHA DE INSCRIPCION  *
000800*             : EN SUS COMPONENTES ANIO/MES/DIA PARA COMPARAR    *
000900*             : CONTRA LA FECHA DE CORRIDA DEL BATCH             *
001000* USADO POR   : EDU34031, EDU34032, EDU34033                    *
001100******************************************************************
001200 01  EDU-STD-RECORD.
001300     05  EDU-STD-STUDENT-ID          PIC X(36).
001400     05  EDU-STD-FIRSTNAME           PIC X(50).
001500     05  EDU-STD-LASTNAME            PIC X(50).
001600     05  EDU-STD-CELULAR             PIC 9(10).
001700     05  EDU-STD-CREADO-EN           PIC X(19).
001800     05  FILLER                      PIC X(01) VALUE SPACES.
001900*----------------------------------------------------------------
002000* REDEFINICION DE EDU-STD-CREADO-EN PARA COMPARAR SOLO LA PARTE  *
002100* DE FECHA (ANIO-MES-DIA) CONTRA LA FECHA DE CORRIDA EN EDU34032 *
002200*----------------------------------------------------------------
002300 01  EDU-STD-CREADO-EN-R REDEFINES EDU-STD-RECORD.
002400     05  FILLER                      PIC X(146).
002500     05  EDU-STD-FECHA-PARTE.
002600         10  EDU-STD-CREADO-ANIO     PIC 9(04).
002700         10  FILLER                  PIC X(01).
002800         10  EDU-STD-CREADO-MES      PIC 9(02).
002900         10  FILLER                  PIC X(01).
003000         10  EDU-STD-CREADO-DIA      PIC 9(02).
003100     05  FILLER                      PIC X(10).
