000100******************************************************************
000200* FECHA       : 14/08/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU34030                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA QUE CALIFICA UNA SESION DE EXAMEN.      *
000800*             : RECIBE EL NUMERO DE SESION POR SYSIN, CARGA EL   *
000850*             : MAESTRO DE PREGUNTAS EN UNA TABLA EN MEMORIA,    *
000900*             : LEE DE RESPONSES.DAT SOLO LAS RESPUESTAS DE ESA  *
001000*             : SESION Y LAS COMPARA CONTRA EL INDICE CORRECTO   *
001100*             : DE CADA PREGUNTA, ACUMULANDO POR MATERIA         *
001150*             : (MATE/INGLES)                                    *
001200*             : Y ESCRIBE UN SOLO RENGLON DE RESULTADO           *
001300* ARCHIVOS    : QUESTIONS (ENTRADA), RESPONSES (ENTRADA)         *
001400*             : EDURESUL  (SALIDA)                               *
001500* PROGRAMA(S) : EDU34031 CONSUME EDURESUL PARA EL REPORTE        *
001600******************************************************************
001700*                    R E G I S T R O   D E   C A M B I O S
001800*----------------------------------------------------------------
001900* 14/08/1991 EDR 0000  VERSION ORIGINAL DEL PROGRAMA DE          *
002000*                      CALIFICACION, SOLO MATE                   *
002100* 02/11/1991 EDR 0013  SE AGREGA MATERIA INGLES A LA TABLA DE    *
002200*                      PREGUNTAS Y A LOS ACUMULADORES            *
002300* 25/03/1992 JCM 0041  SE CORRIGE EMPAREJAMIENTO DE RESPUESTA NO *
002400*                      CONTESTADA (INDICE 99) CONTRA LA TABLA    *
002500* 09/07/1993 EDR 0058  SE AGREGA REDONDEO A DOS DECIMALES EN LOS *
002600*                      PORCENTAJES POR MATERIA Y TOTAL           *
002700* 18/01/1995 JCM 0077  SE PROTEGE CONTRA DIVISION ENTRE CERO SI  *
002800*                      NO HAY PREGUNTAS DE UNA MATERIA           *
002900* 30/09/1996 EDR 0090  SE AMPLIA TABLA DE PREGUNTAS A 9999       *
003000*                      RENGLONES POR CRECIMIENTO DE BANCO        *
003100* 14/12/1998 CVR Y2K01 REVISION Y2K - LOS CAMPOS DE FECHA/HORA   *
003200*                      DE ESTE PROGRAMA SON DE HORA DE CORRIDA,  *
003300*                      NO ALMACENAN SIGLO, SIN IMPACTO           *
003400* 06/05/2001 JCM 0102  SE AGREGA CONTADOR DE RESPUESTAS          *
003500*                      DESCARTADAS POR PREGUNTA INEXISTENTE      *
003600* 11/02/2004 EDR 0118  SE AGREGA VALIDACION DE MATERIA DESCONOCI-*
003700*                      DA (NI M NI E) EN LA TABLA DE PREGUNTAS   *
003710* 30/06/2004 JCM 0123  SE AGREGA PARAMETRO DE SESION POR SYSIN Y *
003720*                      SE FILTRA RESPONSES.DAT PARA CALIFICAR    *
003730*                      SOLO LA SESION SOLICITADA, YA QUE EL      *
003740*                      ARCHIVO PUEDE TRAER VARIAS SESIONES       *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.                      EDU34030.
004100 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
004200 INSTALLATION.                    EDUCACION - CENTRO DE COMPUTO.
004300 DATE-WRITTEN.                    14/08/1991.
004400 DATE-COMPILED.                   11/02/2004.
004500 SECURITY.                        USO INTERNO DEL DEPARTAMENTO
004600                                   DE EDUCACION UNICAMENTE.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS EDU-CLASE-MATERIA IS 'M' 'E'
005100*        ---> USADO EN 205-CARGAR-PREGUNTAS-LOOP PARA DETECTAR
005200*             MATERIAS DESCONOCIDAS AL CARGAR (CAMBIO 0118)
005300     UPSI-0 ON  STATUS IS EDU-SW-REPROCESO
005400            OFF STATUS IS EDU-SW-NORMAL.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT QUESTIONS ASSIGN TO QUESTIONS
005800                       FILE STATUS IS FS-QUESTIONS.
005900     SELECT RESPONSES ASSIGN TO RESPONSES
006000                       FILE STATUS IS FS-RESPONSES.
006100     SELECT EDURESUL  ASSIGN TO EDURESUL
006200                       FILE STATUS IS FS-EDURESUL.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  QUESTIONS.
006600     COPY EDUQST1.
006700 FD  RESPONSES.
006800     COPY EDURSP1.
006900 FD  EDURESUL.
007000     COPY EDURES1.
007100 WORKING-STORAGE SECTION.
007110*----------------------------------------------------------------
007120*          PARAMETRO DE CORRIDA - SESION A CALIFICAR
007130*----------------------------------------------------------------
007140 01  WKS-PARM-SESION.
007150     05  WKS-PARM-SESION-ID       PIC 9(09).
007200*----------------------------------------------------------------
007300*                 VARIABLES DE FILE STATUS
007400*----------------------------------------------------------------
007500 01  FS-QUESTIONS                 PIC 9(02) VALUE ZEROS.
007600 01  FS-RESPONSES                 PIC 9(02) VALUE ZEROS.
007700 01  FS-EDURESUL                  PIC 9(02) VALUE ZEROS.
007800*----------------------------------------------------------------
007900*                 SWITCHES DE FIN DE ARCHIVO
008000*----------------------------------------------------------------
008100 01  WKS-CONTROLADORES.
008200     05  WKS-FIN-PREGUNTAS         PIC X(01) VALUE 'N'.
008300         88  EDU-FIN-PREGUNTAS            VALUE 'S'.
008400     05  WKS-FIN-RESPUESTAS        PIC X(01) VALUE 'N'.
008500         88  EDU-FIN-RESPUESTAS           VALUE 'S'.
008600*----------------------------------------------------------------
008700*          TABLA DE PREGUNTAS CARGADA POR 200-CARGAR-PREGUNTAS
008800*          Y BUSCADA POR SEARCH ALL DESDE 320-EVALUAR-RESPUESTA
008900*----------------------------------------------------------------
009000 01  EDU-QST-TABLA.
009100     05  EDU-QST-TOTAL-CARGADO     PIC 9(04) COMP VALUE ZEROS.
009200     05  EDU-QST-RENGLON OCCURS 0 TO 9999 TIMES
009300             DEPENDING ON EDU-QST-TOTAL-CARGADO
009400             ASCENDING KEY EDU-QST-ID-TAB
009500             INDEXED BY EDU-QST-IDX.
009600         10  EDU-QST-ID-TAB        PIC 9(09).
009700         10  EDU-QST-MATERIA-TAB   PIC X(01).
009800         10  EDU-QST-CORRECTO-TAB  PIC 9(01).
009900*----------------------------------------------------------------
010000* VISTA ANGOSTA DE LA TABLA DE PREGUNTAS, SOLO LA MATERIA, PARA LA
010100* VALIDACION DE CARGA AGREGADA EN EL CAMBIO 0118
010200*----------------------------------------------------------------
010300 01  EDU-QST-TABLA-MATERIA-R REDEFINES EDU-QST-TABLA.
010400     05  FILLER                    PIC 9(04) COMP.
010500     05  EDU-QST-VALIDA-RENGLON OCCURS 0 TO 9999 TIMES
010600             DEPENDING ON EDU-QST-TOTAL-CARGADO.
010700         10  FILLER                PIC 9(09).
010800         10  EDU-QST-MATERIA-SOLO  PIC X(01).
010900         10  FILLER                PIC 9(01).
011000*----------------------------------------------------------------
011100*          ACUMULADORES DE CALIFICACION (UN SOLO PASE)
011200*----------------------------------------------------------------
011300 01  WKS-ACUMULADORES.
011400     05  WKS-MATE-CORRECTAS        PIC 9(04) COMP VALUE ZEROS.
011500     05  WKS-MATE-TOTAL            PIC 9(04) COMP VALUE ZEROS.
011600     05  WKS-INGLES-CORRECTAS      PIC 9(04) COMP VALUE ZEROS.
011700     05  WKS-INGLES-TOTAL          PIC 9(04) COMP VALUE ZEROS.
011800 01  WKS-ESTADISTICAS.
011900     05  WKS-RESP-LEIDAS           PIC 9(04) COMP VALUE ZEROS.
012000     05  WKS-RESP-EMPAREJADAS      PIC 9(04) COMP VALUE ZEROS.
012100     05  WKS-RESP-DESCARTADAS      PIC 9(04) COMP VALUE ZEROS.
012200*----------------------------------------------------------------
012300* AREA DE DESPLIEGUE EN SPOOL DE LAS ESTADISTICAS. NO SE REDEFINE
012400* SOBRE WKS-ESTADISTICAS PORQUE EL FORMATO BINARIO DEL COMP NO
012500* COINCIDE CON EL ZONADO DEL DISPLAY; SE ALIMENTA CON MOVE
012600* ELEMENTAL POR RENGLON EN 600-ESTADISTICAS
012700*----------------------------------------------------------------
012800 01  WKS-ESTADISTICAS-IMP.
012900     05  WKS-RESP-LEIDAS-IMP       PIC 9(04).
013000     05  WKS-RESP-EMPAREJADAS-IMP  PIC 9(04).
013100     05  WKS-RESP-DESCARTADAS-IMP  PIC 9(04).
013200     05  FILLER                    PIC X(02) VALUE SPACES.
013300*----------------------------------------------------------------
013400*          VARIABLES DE TRABAJO PARA LA EVALUACION
013500*----------------------------------------------------------------
013600 01  WKS-ES-CORRECTA               PIC X(01) VALUE 'N'.
013700     88  EDU-ES-CORRECTA                  VALUE 'S'.
013800 01  WKS-PREGUNTA-ENCONTRADA        PIC X(01) VALUE 'N'.
013900     88  EDU-PREGUNTA-ENCONTRADA          VALUE 'S'.
014000*----------------------------------------------------------------
014100*          FECHA Y HORA DE CORRIDA PARA COMPLETED-AT
014200*----------------------------------------------------------------
014300 01  WKS-FECHA-SISTEMA              PIC 9(08) VALUE ZEROS.
014400 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
014500     05  WKS-FS-ANIO                PIC 9(04).
014600     05  WKS-FS-MES                 PIC 9(02).
014700     05  WKS-FS-DIA                 PIC 9(02).
014800 01  WKS-HORA-SISTEMA               PIC 9(08) VALUE ZEROS.
014900 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
015000     05  WKS-HS-HORA                PIC 9(02).
015100     05  WKS-HS-MINUTO              PIC 9(02).
015200     05  WKS-HS-SEGUNDO             PIC 9(02).
015300     05  FILLER                     PIC 9(02).
015400 01  WKS-COMPLETADO-EN-EDIT.
015500     05  WKS-CE-ANIO                PIC 9(04).
015600     05  FILLER                     PIC X(01) VALUE '-'.
015700     05  WKS-CE-MES                 PIC 9(02).
015800     05  FILLER                     PIC X(01) VALUE '-'.
015900     05  WKS-CE-DIA                 PIC 9(02).
016000     05  FILLER                     PIC X(01) VALUE SPACE.
016100     05  WKS-CE-HORA                PIC 9(02).
016200     05  FILLER                     PIC X(01) VALUE ':'.
016300     05  WKS-CE-MINUTO              PIC 9(02).
016400     05  FILLER                     PIC X(01) VALUE ':'.
016500     05  WKS-CE-SEGUNDO             PIC 9(02).
016600 PROCEDURE DIVISION.
016700*----------------------------------------------------------------
016800* 000-PRINCIPAL - RECIBE POR SYSIN LA SESION A CALIFICAR Y
016900* ORQUESTA LA CALIFICACION COMPLETA EN UN SOLO PASE POR CADA
017000* ARCHIVO DE ENTRADA
017100*----------------------------------------------------------------
017200 000-PRINCIPAL SECTION.
017210     ACCEPT WKS-PARM-SESION-ID FROM SYSIN
017300     PERFORM 100-ABRIR-ARCHIVOS
017400     PERFORM 110-VERIFICAR-FS
017500     PERFORM 200-CARGAR-PREGUNTAS
017600     PERFORM 300-PROCESAR-RESPUESTAS
017700     PERFORM 400-CALCULAR-PORCENTAJES
017800     PERFORM 500-ESCRIBIR-RESULTADO
017900     PERFORM 600-ESTADISTICAS
018000     PERFORM 900-CERRAR-ARCHIVOS
018100     STOP RUN.
018200 000-PRINCIPAL-E. EXIT.
018300
018400 100-ABRIR-ARCHIVOS SECTION.
018500     OPEN INPUT  QUESTIONS
018600     OPEN INPUT  RESPONSES
018700     OPEN OUTPUT EDURESUL.
018800 100-ABRIR-ARCHIVOS-E. EXIT.
018900
019000 110-VERIFICAR-FS SECTION.
019100     IF FS-QUESTIONS = 97
019200        MOVE ZEROS TO FS-QUESTIONS
019300     END-IF
019400     IF FS-RESPONSES = 97
019500        MOVE ZEROS TO FS-RESPONSES
019600     END-IF
019700     IF FS-EDURESUL = 97
019800        MOVE ZEROS TO FS-EDURESUL
019900     END-IF
020000     IF FS-QUESTIONS NOT = 0 OR FS-RESPONSES NOT = 0
020100                            OR FS-EDURESUL  NOT = 0
020200        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
020300                 UPON CONSOLE
020400        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
020500                 UPON CONSOLE
020600        DISPLAY " FS QUESTIONS : (" FS-QUESTIONS ")" UPON CONSOLE
020700        DISPLAY " FS RESPONSES : (" FS-RESPONSES ")" UPON CONSOLE
020800        DISPLAY " FS EDURESUL  : (" FS-EDURESUL  ")" UPON CONSOLE
020900        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
021000                 UPON CONSOLE
021100        PERFORM 900-CERRAR-ARCHIVOS
021200        MOVE 91 TO RETURN-CODE
021300        STOP RUN
021400     ELSE
021500        DISPLAY "********* APERTURA DE ARCHIVOS EXITOSA ********"
021600                 UPON CONSOLE
021700     END-IF.
021800 110-VERIFICAR-FS-E. EXIT.
021900
022000*----------------------------------------------------------------
022100* 200-CARGAR-PREGUNTAS - CARGA QUESTIONS.DAT COMPLETO EN LA TABLA
022200* EDU-QST-RENGLON, QUE VIENE ORDENADA POR EDU-QST-ID PORQUE ASI
022300* SE GENERA DEL LADO DEL EXTRACTOR (REQUISITO DEL SEARCH ALL)
022400*----------------------------------------------------------------
022500 200-CARGAR-PREGUNTAS SECTION.
022600     READ QUESTIONS
022700          AT END SET EDU-FIN-PREGUNTAS TO TRUE
022800     END-READ.
022900 205-CARGAR-PREGUNTAS-LOOP.
023000     IF EDU-FIN-PREGUNTAS
023100        GO TO 200-CARGAR-PREGUNTAS-EXIT
023200     END-IF
023300     ADD 1 TO EDU-QST-TOTAL-CARGADO
023400     MOVE EDU-QST-ID          TO EDU-QST-ID-TAB(EDU-QST-TOTAL-
023500                                                  CARGADO)
023600     MOVE EDU-QST-MATERIA     TO EDU-QST-MATERIA-TAB(EDU-QST-
023700                                                  TOTAL-CARGADO)
023800     MOVE EDU-QST-INDICE-CORRECTO TO
023900                              EDU-QST-CORRECTO-TAB(EDU-QST-
024000                                                  TOTAL-CARGADO)
024100     IF EDU-QST-MATERIA-SOLO(EDU-QST-TOTAL-CARGADO)
024200                                 IS NOT EDU-CLASE-MATERIA
024300        DISPLAY "*** ADVERTENCIA: PREGUNTA " EDU-QST-ID
024400                " CON MATERIA DESCONOCIDA (NI M NI E) ***"
024500                UPON CONSOLE
024600     END-IF
024700     READ QUESTIONS
024800          AT END SET EDU-FIN-PREGUNTAS TO TRUE
024900     END-READ
025000     GO TO 205-CARGAR-PREGUNTAS-LOOP.
025100 200-CARGAR-PREGUNTAS-EXIT.
025200     EXIT.
025300
025400*----------------------------------------------------------------
025500* 300-PROCESAR-RESPUESTAS - LEE RESPONSES.DAT COMPLETO EN UN SOLO
025550* PASE (SIN ORDEN EXTERNO), FILTRANDO POR LA SESION RECIBIDA POR
025580* SYSIN, PUES EL ARCHIVO PUEDE TRAER RESPUESTAS DE VARIAS
025590* SESIONES; LAS RESPUESTAS DE OTRA SESION NO SE CUENTAN NI EVALUAN
025700*----------------------------------------------------------------
025800 300-PROCESAR-RESPUESTAS SECTION.
025900     READ RESPONSES
026000          AT END SET EDU-FIN-RESPUESTAS TO TRUE
026100     END-READ.
026200 305-PROCESAR-RESPUESTAS-LOOP.
026300     IF EDU-FIN-RESPUESTAS
026400        GO TO 300-PROCESAR-RESPUESTAS-EXIT
026500     END-IF
026550     IF EDU-RSP-SESSION-ID = WKS-PARM-SESION-ID
026600        ADD 1 TO WKS-RESP-LEIDAS
026700        PERFORM 320-EVALUAR-RESPUESTA
026750     END-IF
026800     READ RESPONSES
026900          AT END SET EDU-FIN-RESPUESTAS TO TRUE
027000     END-READ
027100     GO TO 305-PROCESAR-RESPUESTAS-LOOP.
027200 300-PROCESAR-RESPUESTAS-EXIT.
027300     EXIT.
027400
027500*----------------------------------------------------------------
027600* 320-EVALUAR-RESPUESTA - BUSCA LA PREGUNTA POR SEARCH ALL, SI NO
027700* APARECE LA RESPUESTA SE DESCARTA POR COMPLETO; SI APARECE SE
027800* DETERMINA SI ES CORRECTA Y SE ACUMULA EN LA MATERIA QUE LE
027900* CORRESPONDA. LAS RESPUESTAS NO CONTESTADAS (INDICE 99) NUNCA
028000* SON CORRECTAS PERO SI CUENTAN PARA EL TOTAL DE LA MATERIA
028100*----------------------------------------------------------------
028200 320-EVALUAR-RESPUESTA SECTION.
028300     MOVE 'N' TO WKS-PREGUNTA-ENCONTRADA
028400     MOVE 'N' TO WKS-ES-CORRECTA
028500     SET EDU-QST-IDX TO 1
028600     SEARCH ALL EDU-QST-RENGLON
028700        AT END
028800           ADD 1 TO WKS-RESP-DESCARTADAS
028900        WHEN EDU-QST-ID-TAB(EDU-QST-IDX) = EDU-RSP-QUESTION-ID
029000           SET EDU-PREGUNTA-ENCONTRADA TO TRUE
029100     END-SEARCH
029200     IF NOT EDU-PREGUNTA-ENCONTRADA
029300        GO TO 320-EVALUAR-RESPUESTA-EXIT
029400     END-IF
029500     ADD 1 TO WKS-RESP-EMPAREJADAS
029600     IF (NOT EDU-RSP-NO-CONTESTADA) AND
029700        (EDU-RSP-INDICE-ELEGIDO = EDU-QST-CORRECTO-TAB
029800                                        (EDU-QST-IDX))
029900        SET EDU-ES-CORRECTA TO TRUE
030000     END-IF
030100     EVALUATE EDU-QST-MATERIA-TAB(EDU-QST-IDX)
030200        WHEN 'M'
030300           ADD 1 TO WKS-MATE-TOTAL
030400           IF EDU-ES-CORRECTA
030500              ADD 1 TO WKS-MATE-CORRECTAS
030600           END-IF
030700        WHEN 'E'
030800           ADD 1 TO WKS-INGLES-TOTAL
030900           IF EDU-ES-CORRECTA
031000              ADD 1 TO WKS-INGLES-CORRECTAS
031100           END-IF
031200        WHEN OTHER
031300           ADD 1 TO WKS-RESP-DESCARTADAS
031400     END-EVALUATE.
031500 320-EVALUAR-RESPUESTA-EXIT.
031600     EXIT.
031700
031800*----------------------------------------------------------------
031900* 400-CALCULAR-PORCENTAJES - REDONDEO A DOS DECIMALES CON
032000* PROTECCION CONTRA DIVISION ENTRE CERO (VER CAMBIO 0077)
032100*----------------------------------------------------------------
032200 400-CALCULAR-PORCENTAJES SECTION.
032300     MOVE ZEROS TO EDU-RES-MATE-PORCENTAJE
032400     IF WKS-MATE-TOTAL NOT = ZERO
032500        COMPUTE EDU-RES-MATE-PORCENTAJE ROUNDED =
032600              (WKS-MATE-CORRECTAS / WKS-MATE-TOTAL) * 100
032700     END-IF
032800     MOVE ZEROS TO EDU-RES-INGLES-PORCENTAJE
032900     IF WKS-INGLES-TOTAL NOT = ZERO
033000        COMPUTE EDU-RES-INGLES-PORCENTAJE ROUNDED =
033100              (WKS-INGLES-CORRECTAS / WKS-INGLES-TOTAL) * 100
033200     END-IF
033300     ADD WKS-MATE-CORRECTAS  WKS-INGLES-CORRECTAS
033400         GIVING EDU-RES-TOTAL-CORRECTAS
033500     ADD WKS-MATE-TOTAL      WKS-INGLES-TOTAL
033600         GIVING EDU-RES-TOTAL-PREGUNTAS
033700     MOVE ZEROS TO EDU-RES-TOTAL-PORCENTAJE
033800     IF EDU-RES-TOTAL-PREGUNTAS NOT = ZERO
033900        COMPUTE EDU-RES-TOTAL-PORCENTAJE ROUNDED =
034000              (EDU-RES-TOTAL-CORRECTAS /
034100               EDU-RES-TOTAL-PREGUNTAS) * 100
034200     END-IF
034300     MOVE WKS-MATE-CORRECTAS   TO EDU-RES-MATE-CORRECTAS
034400     MOVE WKS-MATE-TOTAL       TO EDU-RES-MATE-TOTAL
034500     MOVE WKS-INGLES-CORRECTAS TO EDU-RES-INGLES-CORRECTAS
034600     MOVE WKS-INGLES-TOTAL     TO EDU-RES-INGLES-TOTAL.
034700 400-CALCULAR-PORCENTAJES-E. EXIT.
034800
034900*----------------------------------------------------------------
035000* 500-ESCRIBIR-RESULTADO - ESTAMPA LA FECHA/HORA DE CORRIDA Y
035100* ESCRIBE EL UNICO RENGLON DE EDURESUL QUE PRODUCE ESTE PROGRAMA
035200*----------------------------------------------------------------
035300 500-ESCRIBIR-RESULTADO SECTION.
035400     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
035500     ACCEPT WKS-HORA-SISTEMA  FROM TIME
035600     MOVE WKS-FS-ANIO   TO WKS-CE-ANIO
035700     MOVE WKS-FS-MES    TO WKS-CE-MES
035800     MOVE WKS-FS-DIA    TO WKS-CE-DIA
035900     MOVE WKS-HS-HORA   TO WKS-CE-HORA
036000     MOVE WKS-HS-MINUTO TO WKS-CE-MINUTO
036100     MOVE WKS-HS-SEGUNDO TO WKS-CE-SEGUNDO
036200     MOVE WKS-COMPLETADO-EN-EDIT TO EDU-RES-COMPLETADO-EN
036300     WRITE EDU-RES-RECORD.
036400 500-ESCRIBIR-RESULTADO-E. EXIT.
036500
036600 600-ESTADISTICAS SECTION.
036700     IF EDU-SW-REPROCESO
036800        DISPLAY "*** CORRIDA MARCADA COMO REPROCESO (UPSI-0) ***"
036900                 UPON CONSOLE
037000     END-IF
037100     MOVE WKS-RESP-LEIDAS      TO WKS-RESP-LEIDAS-IMP
037200     MOVE WKS-RESP-EMPAREJADAS TO WKS-RESP-EMPAREJADAS-IMP
037300     MOVE WKS-RESP-DESCARTADAS TO WKS-RESP-DESCARTADAS-IMP
037400     DISPLAY ">>>>>>>>>>>>>>>>>>>ESTADISTICAS<<<<<<<<<<<<<<<<<<<"
037500     DISPLAY "* RESPUESTAS LEIDAS      : ("
037600                                    WKS-RESP-LEIDAS-IMP      ")"
037700     DISPLAY "* RESPUESTAS EMPAREJADAS : ("
037800                                    WKS-RESP-EMPAREJADAS-IMP ")"
037900     DISPLAY "* RESPUESTAS DESCARTADAS : ("
038000                                    WKS-RESP-DESCARTADAS-IMP ")".
038100 600-ESTADISTICAS-E. EXIT.
038200
038300 900-CERRAR-ARCHIVOS SECTION.
038400     CLOSE QUESTIONS
038500     CLOSE RESPONSES
038600     CLOSE EDURESUL.
038700 900-CERRAR-ARCHIVOS-E. EXIT.
