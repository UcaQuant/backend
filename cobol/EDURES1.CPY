000100******************************************************************
000200*               C O P Y   E D U R E S 1                         *
000300*----------------------------------------------------------------
000400* APLICACION  : EDUCACION                                        *
000500* MIEMBRO     : EDURES1                                          *
000600* DESCRIPCION : LAYOUT DEL RESULTADO DE CALIFICACION DE UNA      *
000700*             : SESION DE EXAMEN (EXAM-RESULT.DAT), UN RENGLON   *
000800*             : POR CORRIDA DE EDU34030, LEIDO POR EDU34031      *
000900*             : PARA ARMAR EL REPORTE DE CALIFICACION            *
001000* USADO POR   : EDU34030 (ESCRITOR), EDU34031 (LECTOR)           *
001100******************************************************************
001200 01  EDU-RES-RECORD.
001300     05  EDU-RES-MATE-CORRECTAS      PIC 9(04).
001400     05  EDU-RES-MATE-TOTAL          PIC 9(04).
001500     05  EDU-RES-MATE-PORCENTAJE     PIC 9(03)V9(02).
001600     05  EDU-RES-INGLES-CORRECTAS    PIC 9(04).
001700     05  EDU-RES-INGLES-TOTAL        PIC 9(04).
001800     05  EDU-RES-INGLES-PORCENTAJE   PIC 9(03)V9(02).
001900     05  EDU-RES-TOTAL-CORRECTAS     PIC 9(04).
002000     05  EDU-RES-TOTAL-PREGUNTAS     PIC 9(04).
002100     05  EDU-RES-TOTAL-PORCENTAJE    PIC 9(03)V9(02).
002200     05  EDU-RES-COMPLETADO-EN       PIC X(19).
002300     05  FILLER                      PIC X(03) VALUE SPACES.
