000100******************************************************************
000200*               C O P Y   E D U R S P 1                         *
000300*----------------------------------------------------------------
000400* APLICACION  : EDUCACION                                        *
000500* MIEMBRO     : EDURSP1                                          *
000600* DESCRIPCION : LAYOUT DE LAS RESPUESTAS DEL ESTUDIANTE          *
000700*             : (RESPONSES.DAT) UNA POR CADA PREGUNTA CONTESTADA *
000800*             : O DEJADA EN BLANCO DURANTE LA SESION DE EXAMEN   *
000900* USADO POR   : EDU34030 (CALIFICACION CONTRA EDU-QST-TABLA)     *
001000******************************************************************
001100 01  EDU-RSP-RECORD.
001200     05  EDU-RSP-SESSION-ID          PIC 9(09).
001300     05  EDU-RSP-QUESTION-ID         PIC 9(09).
001400     05  EDU-RSP-INDICE-ELEGIDO      PIC 9(02).
001500         88  EDU-RSP-NO-CONTESTADA         VALUE 99.
001600     05  FILLER                      PIC X(08) VALUE SPACES.
