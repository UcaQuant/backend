000100******************************************************************
000200* FECHA       : 20/08/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU34031                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA QUE ARMA EL REPORTE DE CALIFICACION DE  *
000800*             : UNA SOLA SESION DE EXAMEN. RECIBE EL NUMERO DE   *
000900*             : SESION POR SYSIN, LOCALIZA AL ESTUDIANTE DUEÑO   *
001000*             : DE LA SESION Y LEE EL RENGLON DE RESULTADO       *
001100*             : PRODUCIDO POR EDU34030 PARA IMPRIMIRLO           *
001200* ARCHIVOS    : SESSIONS (ENTRADA), STUDENTS (ENTRADA)           *
001300*             : EDURESUL (ENTRADA), REPORTE   (SALIDA)           *
001400* PROGRAMA(S) : CONSUME LA SALIDA DE EDU34030 (EDURESUL)         *
001500******************************************************************
001600*                    R E G I S T R O   D E   C A M B I O S
001700*----------------------------------------------------------------
001800* 20/08/1991 EDR 0001  VERSION ORIGINAL, REPORTE DE UNA SOLA     *
001900*                      MATERIA                                   *
002000* 02/11/1991 EDR 0013  SE AGREGA RENGLON DE INGLES AL REPORTE    *
002100* 25/03/1992 JCM 0042  SE AGREGA RENGLON DE TOTAL GENERAL        *
002200* 09/07/1993 EDR 0059  SE AGREGA RENGLON DE FECHA DE COMPLETADO  *
002300* 14/12/1998 CVR Y2K01 REVISION Y2K - EL CAMPO COMPLETADO-EN SE  *
002400*                      IMPRIME TAL CUAL VIENE DE EDURESUL, SIN   *
002500*                      CALCULO DE SIGLO EN ESTE PROGRAMA         *
002600* 06/05/2001 JCM 0103  SE VALIDA QUE LA SESION EXISTA ANTES DE   *
002700*                      BUSCAR AL ESTUDIANTE                      *
002800* 11/02/2004 EDR 0119  SE ESTANDARIZA EL NOMBRE DEL ESTUDIANTE A *
002900*                      NOMBRE, ESPACIO, APELLIDO                 *
002910* 30/06/2004 JCM 0122  CORRIGE NOMBRE INCORRECTO EN EL REPORTE:  *
002920*                      300-LOCALIZAR-ESTUDIANTE SOLO RESCATABA   *
002930*                      EL FIRSTNAME ANTES DE SU LECTURA DE       *
002940*                      ADELANTO; 500-IMPRIMIR-REPORTE ARMABA EL  *
002950*                      NOMBRE CON EL RENGLON YA SOBREESCRITO POR *
002960*                      EL SIGUIENTE ESTUDIANTE DEL ARCHIVO. SE   *
002970*                      RESCATAN FIRSTNAME Y LASTNAME AL MOMENTO  *
002980*                      DEL HALLAZGO EN REGISTROS DE TRABAJO      *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                      EDU34031.
003300 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
003400 INSTALLATION.                    EDUCACION - CENTRO DE COMPUTO.
003500 DATE-WRITTEN.                    20/08/1991.
003600 DATE-COMPILED.                   11/02/2004.
003700 SECURITY.                        USO INTERNO DEL DEPARTAMENTO
003800                                   DE EDUCACION UNICAMENTE.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SESSIONS ASSIGN TO SESSIONS
004600                      FILE STATUS IS FS-SESSIONS.
004700     SELECT STUDENTS ASSIGN TO STUDENTS
004800                      FILE STATUS IS FS-STUDENTS.
004900     SELECT EDURESUL ASSIGN TO EDURESUL
005000                      FILE STATUS IS FS-EDURESUL.
005100     SELECT REPORTE  ASSIGN TO SYS010
005200                      FILE STATUS IS FS-REPORTE.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SESSIONS.
005600     COPY EDUSES1.
005700 FD  STUDENTS.
005800     COPY EDUSTD1.
005900 FD  EDURESUL.
006000     COPY EDURES1.
006100 FD  REPORTE.
006200 01  PRINTLINE                    PIC X(60).
006300 WORKING-STORAGE SECTION.
006400*----------------------------------------------------------------
006500*                 VARIABLES DE FILE STATUS
006600*----------------------------------------------------------------
006700 01  FS-SESSIONS                  PIC 9(02) VALUE ZEROS.
006800 01  FS-STUDENTS                  PIC 9(02) VALUE ZEROS.
006900 01  FS-EDURESUL                  PIC 9(02) VALUE ZEROS.
007000 01  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
007100*----------------------------------------------------------------
007200*          PARAMETRO DE CORRIDA - SESION A REPORTAR
007300*----------------------------------------------------------------
007400 01  WKS-PARM-SESION.
007500     05  WKS-PARM-SESION-ID       PIC 9(09).
007600 01  WKS-STUDENT-ID-BUSCADO       PIC X(36) VALUE SPACES.
007610*----------------------------------------------------------------
007620*     NOMBRE DEL ESTUDIANTE HALLADO, RESCATADO ANTES QUE LA
007630*     LECTURA DE ADELANTO DE STUDENTS.DAT LO SOBREESCRIBA
007640*----------------------------------------------------------------
007650 01  WKS-STD-FIRSTNAME-HALLADO    PIC X(50) VALUE SPACES.
007660 01  WKS-STD-LASTNAME-HALLADO     PIC X(50) VALUE SPACES.
007700*----------------------------------------------------------------
007800*                 SWITCHES DE FIN DE ARCHIVO Y HALLAZGO
007900*----------------------------------------------------------------
008000 01  WKS-CONTROLADORES.
008100     05  WKS-FIN-SESSIONS         PIC X(01) VALUE 'N'.
008200         88  EDU-FIN-SESSIONS            VALUE 'S'.
008300     05  WKS-FIN-STUDENTS         PIC X(01) VALUE 'N'.
008400         88  EDU-FIN-STUDENTS            VALUE 'S'.
008500     05  WKS-SESION-HALLADA       PIC X(01) VALUE 'N'.
008600         88  EDU-SESION-HALLADA           VALUE 'S'.
008700     05  WKS-STUDENT-HALLADO      PIC X(01) VALUE 'N'.
008800         88  EDU-STUDENT-HALLADO          VALUE 'S'.
008900 01  WKS-CONTADOR-EMISIONES       PIC 9(02) COMP VALUE ZEROS.
009000*----------------------------------------------------------------
009100*      RENGLONES DE REPORTE (VER LAYOUT EN EL MANUAL DE SALIDAS)
009200*----------------------------------------------------------------
009300 01  WKS-LINEA-TITULO.
009400     05  FILLER                   PIC X(20) VALUE SPACES.
009500     05  FILLER                   PIC X(17) VALUE
009600             "Assessment Report".
009700     05  FILLER                   PIC X(23) VALUE SPACES.
009800 01  WKS-LINEA-ESTUDIANTE.
009900     05  FILLER                   PIC X(08) VALUE "Student:".
010000     05  FILLER                   PIC X(01) VALUE SPACE.
010100     05  WKS-LE-NOMBRE            PIC X(50).
010110     05  FILLER                   PIC X(01) VALUE SPACE.
010120*----------------------------------------------------------------
010130* VISTA DE TEXTO PLANO DEL RENGLON DE ESTUDIANTE, PARA EL ECO EN
010140* CONSOLA QUE PIDE OPERACION DESPUES DE CADA EMISION (CAMBIO 0119)
010150*----------------------------------------------------------------
010160 01  WKS-LINEA-ESTUDIANTE-R REDEFINES WKS-LINEA-ESTUDIANTE.
010170     05  WKS-LE-TEXTO             PIC X(60).
010300 01  WKS-LINEA-MATERIA.
010400     05  WKS-LM-ETIQUETA          PIC X(08).
010500     05  WKS-LM-CORRECTAS         PIC Z(3)9.
010600     05  FILLER                   PIC X(01) VALUE '/'.
010700     05  WKS-LM-TOTAL             PIC Z(3)9.
010800     05  FILLER                   PIC X(02) VALUE ' ('.
010900     05  WKS-LM-PORCENTAJE        PIC ZZ9.99.
011000     05  FILLER                   PIC X(02) VALUE '%)'.
011100     05  FILLER                   PIC X(33) VALUE SPACES.
011200 01  WKS-LINEA-MATERIA-R REDEFINES WKS-LINEA-MATERIA.
011300     05  WKS-LM-TEXTO             PIC X(60).
011400 01  WKS-LINEA-TOTAL.
011500     05  FILLER                   PIC X(06) VALUE "Total:".
011600     05  FILLER                   PIC X(01) VALUE SPACE.
011700     05  WKS-LT-CORRECTAS         PIC Z(3)9.
011800     05  FILLER                   PIC X(01) VALUE '/'.
011900     05  WKS-LT-TOTAL             PIC Z(3)9.
012000     05  FILLER                   PIC X(02) VALUE ' ('.
012100     05  WKS-LT-PORCENTAJE        PIC ZZ9.99.
012200     05  FILLER                   PIC X(02) VALUE '%)'.
012300     05  FILLER                   PIC X(34) VALUE SPACES.
012400 01  WKS-LINEA-TOTAL-R REDEFINES WKS-LINEA-TOTAL.
012500     05  WKS-LT-TEXTO             PIC X(60).
012600 01  WKS-LINEA-COMPLETADO.
012700     05  FILLER                   PIC X(14) VALUE
012800             "Completed at:".
012900     05  FILLER                   PIC X(01) VALUE SPACE.
013000     05  WKS-LC-FECHA             PIC X(19).
013100     05  FILLER                   PIC X(26) VALUE SPACES.
013200 PROCEDURE DIVISION.
013300*----------------------------------------------------------------
013400* 000-PRINCIPAL - RECIBE LA SESION A REPORTAR Y ORQUESTA LA
013500* LOCALIZACION DEL ESTUDIANTE, LA LECTURA DEL RESULTADO Y LA
013600* IMPRESION DEL REPORTE
013700*----------------------------------------------------------------
013800 000-PRINCIPAL SECTION.
013900     ACCEPT WKS-PARM-SESION-ID FROM SYSIN
014000     PERFORM 100-ABRIR-ARCHIVOS
014100     PERFORM 110-VERIFICAR-FS
014200     PERFORM 200-LOCALIZAR-SESION
014300     PERFORM 300-LOCALIZAR-ESTUDIANTE
014400     PERFORM 400-LEER-RESULTADO
014500     PERFORM 500-IMPRIMIR-REPORTE
014600     PERFORM 900-CERRAR-ARCHIVOS
014700     STOP RUN.
014800 000-PRINCIPAL-E. EXIT.
014900
015000 100-ABRIR-ARCHIVOS SECTION.
015100     OPEN INPUT  SESSIONS
015200     OPEN INPUT  STUDENTS
015300     OPEN INPUT  EDURESUL
015400     OPEN OUTPUT REPORTE.
015500 100-ABRIR-ARCHIVOS-E. EXIT.
015600
015700 110-VERIFICAR-FS SECTION.
015800     IF FS-SESSIONS = 97
015900        MOVE ZEROS TO FS-SESSIONS
016000     END-IF
016100     IF FS-STUDENTS = 97
016200        MOVE ZEROS TO FS-STUDENTS
016300     END-IF
016400     IF FS-EDURESUL = 97
016500        MOVE ZEROS TO FS-EDURESUL
016600     END-IF
016700     IF FS-REPORTE = 97
016800        MOVE ZEROS TO FS-REPORTE
016900     END-IF
017000     IF FS-SESSIONS NOT = 0 OR FS-STUDENTS NOT = 0 OR
017100        FS-EDURESUL NOT = 0 OR FS-REPORTE  NOT = 0
017200        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
017300                 UPON CONSOLE
017400        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
017500                 UPON CONSOLE
017600        PERFORM 900-CERRAR-ARCHIVOS
017700        MOVE 91 TO RETURN-CODE
017800        STOP RUN
017900     ELSE
018000        DISPLAY "********* APERTURA DE ARCHIVOS EXITOSA ********"
018100                 UPON CONSOLE
018200     END-IF.
018300 110-VERIFICAR-FS-E. EXIT.
018400
018500*----------------------------------------------------------------
018600* 200-LOCALIZAR-SESION - BARRIDO SECUENCIAL DE SESSIONS.DAT HASTA
018700* ENCONTRAR EL NUMERO DE SESION RECIBIDO POR SYSIN
018800*----------------------------------------------------------------
018900 200-LOCALIZAR-SESION SECTION.
019000     READ SESSIONS
019100          AT END SET EDU-FIN-SESSIONS TO TRUE
019200     END-READ.
019300 205-LOCALIZAR-SESION-LOOP.
019400     IF EDU-FIN-SESSIONS OR EDU-SESION-HALLADA
019500        GO TO 200-LOCALIZAR-SESION-EXIT
019600     END-IF
019700     IF EDU-SES-ID = WKS-PARM-SESION-ID
019800        MOVE EDU-SES-STUDENT-ID TO WKS-STUDENT-ID-BUSCADO
019900        SET EDU-SESION-HALLADA TO TRUE
020000     END-IF
020100     READ SESSIONS
020200          AT END SET EDU-FIN-SESSIONS TO TRUE
020300     END-READ
020400     GO TO 205-LOCALIZAR-SESION-LOOP.
020500 200-LOCALIZAR-SESION-EXIT.
020600     EXIT.
020700
020800*----------------------------------------------------------------
020900* 300-LOCALIZAR-ESTUDIANTE - BARRIDO SECUENCIAL DE STUDENTS.DAT
021000* HASTA ENCONTRAR EL DUEÑO DE LA SESION LOCALIZADA
021100*----------------------------------------------------------------
021200 300-LOCALIZAR-ESTUDIANTE SECTION.
021300     IF NOT EDU-SESION-HALLADA
021400        GO TO 300-LOCALIZAR-ESTUDIANTE-EXIT
021500     END-IF
021600     READ STUDENTS
021700          AT END SET EDU-FIN-STUDENTS TO TRUE
021800     END-READ.
021900 305-LOCALIZAR-ESTUDIANTE-LOOP.
022000     IF EDU-FIN-STUDENTS OR EDU-STUDENT-HALLADO
022100        GO TO 300-LOCALIZAR-ESTUDIANTE-EXIT
022200     END-IF
022300     IF EDU-STD-STUDENT-ID = WKS-STUDENT-ID-BUSCADO
022310        MOVE EDU-STD-FIRSTNAME TO WKS-STD-FIRSTNAME-HALLADO
022320        MOVE EDU-STD-LASTNAME  TO WKS-STD-LASTNAME-HALLADO
022500        SET EDU-STUDENT-HALLADO TO TRUE
022600     END-IF
022700     READ STUDENTS
022800          AT END SET EDU-FIN-STUDENTS TO TRUE
022900     END-READ
023000     GO TO 305-LOCALIZAR-ESTUDIANTE-LOOP.
023100 300-LOCALIZAR-ESTUDIANTE-EXIT.
023200     EXIT.
023300
023400*----------------------------------------------------------------
023500* 400-LEER-RESULTADO - LEE EL UNICO RENGLON DE EDURESUL QUE
023600* PRODUJO EDU34030 PARA LA SESION SOLICITADA
023700*----------------------------------------------------------------
023800 400-LEER-RESULTADO SECTION.
023900     IF NOT EDU-STUDENT-HALLADO
024000        GO TO 400-LEER-RESULTADO-EXIT
024100     END-IF
024200     READ EDURESUL
024300          AT END DISPLAY
024400             "!!! NO HAY RESULTADO DE CALIFICACION PARA LA SESION"
024500             UPON CONSOLE
024600     END-READ.
024700 400-LEER-RESULTADO-EXIT.
024800     EXIT.
024900
025000*----------------------------------------------------------------
025100* 500-IMPRIMIR-REPORTE - ARMA Y ESCRIBE LOS SEIS RENGLONES DEL
025200* REPORTE DE CALIFICACION EN EL ORDEN FIJO REQUERIDO
025300*----------------------------------------------------------------
025400 500-IMPRIMIR-REPORTE SECTION.
025500     IF NOT EDU-STUDENT-HALLADO
025600        GO TO 500-IMPRIMIR-REPORTE-EXIT
025700     END-IF
025800     MOVE SPACES TO WKS-LE-NOMBRE
025900     STRING WKS-STD-FIRSTNAME-HALLADO DELIMITED BY SPACE
026000            ' ' DELIMITED BY SIZE
026100            WKS-STD-LASTNAME-HALLADO  DELIMITED BY SPACE
026200            INTO WKS-LE-NOMBRE
026300     END-STRING
026400     WRITE PRINTLINE FROM WKS-LINEA-TITULO
026500            AFTER ADVANCING TOP-OF-FORM
026600     WRITE PRINTLINE FROM WKS-LINEA-ESTUDIANTE
026650     DISPLAY WKS-LE-TEXTO UPON CONSOLE
026700
026800     MOVE "Math:   " TO WKS-LM-ETIQUETA
026900     MOVE EDU-RES-MATE-CORRECTAS  TO WKS-LM-CORRECTAS
027000     MOVE EDU-RES-MATE-TOTAL      TO WKS-LM-TOTAL
027100     MOVE EDU-RES-MATE-PORCENTAJE TO WKS-LM-PORCENTAJE
027200     WRITE PRINTLINE FROM WKS-LINEA-MATERIA-R
027300
027400     MOVE "English:" TO WKS-LM-ETIQUETA
027500     MOVE EDU-RES-INGLES-CORRECTAS  TO WKS-LM-CORRECTAS
027600     MOVE EDU-RES-INGLES-TOTAL      TO WKS-LM-TOTAL
027700     MOVE EDU-RES-INGLES-PORCENTAJE TO WKS-LM-PORCENTAJE
027800     WRITE PRINTLINE FROM WKS-LINEA-MATERIA-R
027900
028000     MOVE EDU-RES-TOTAL-CORRECTAS  TO WKS-LT-CORRECTAS
028100     MOVE EDU-RES-TOTAL-PREGUNTAS  TO WKS-LT-TOTAL
028200     MOVE EDU-RES-TOTAL-PORCENTAJE TO WKS-LT-PORCENTAJE
028300     WRITE PRINTLINE FROM WKS-LINEA-TOTAL-R
028400
028500     MOVE EDU-RES-COMPLETADO-EN TO WKS-LC-FECHA
028600     WRITE PRINTLINE FROM WKS-LINEA-COMPLETADO
028700     ADD 1 TO WKS-CONTADOR-EMISIONES.
028800 500-IMPRIMIR-REPORTE-EXIT. EXIT.
028900
029000 900-CERRAR-ARCHIVOS SECTION.
029100     CLOSE SESSIONS
029200     CLOSE STUDENTS
029300     CLOSE EDURESUL
029400     CLOSE REPORTE.
029500 900-CERRAR-ARCHIVOS-E. EXIT.
