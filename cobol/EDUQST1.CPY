000100******************************************************************
000200*               C O P Y   E D U Q S T 1                         *
000300*----------------------------------------------------------------
000400* APLICACION  : EDUCACION                                        *
000500* MIEMBRO     : EDUQST1                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE PREGUNTAS (QUESTIONS.DAT)  *
000700*             : UNA PREGUNTA POR EXAMEN, CON SU INDICE DE        *
000800*             : RESPUESTA CORRECTA Y SU MATERIA (MATE/INGLES)    *
000900* USADO POR   : EDU34030 (CARGA EN TABLA PARA CALIFICACION)      *
001000******************************************************************
001100 01  EDU-QST-RECORD.
001200     05  EDU-QST-ID                  PIC 9(09).
001300     05  EDU-QST-EXAM-ID             PIC 9(09).
001400     05  EDU-QST-MATERIA             PIC X(01).
001500         88  EDU-QST-ES-MATE                 VALUE 'M'.
001600         88  EDU-QST-ES-INGLES               VALUE 'E'.
001700     05  EDU-QST-INDICE-CORRECTO     PIC 9(01).
001800     05  FILLER                      PIC X(01) VALUE SPACES.
